000100******************************************************************
000200* FECHA       : 05/06/1989                                       *
000300* PROGRAMADOR : MARTA LUCIA GIRON OSORIO (MLGO)                  *
000400* APLICACION  : VENTAS / MERCADEO                                *
000500* PROGRAMA    : VTAANL01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO PLANO DE TRANSACCIONES DE VENTA   *
000800*             : (VTAENT), VALIDA CADA RENGLON, ACUMULA POR       *
000900*             : REGION, CATEGORIA, VENDEDOR Y MES, Y EMITE EL    *
001000*             : REPORTE DE ANALISIS DE VENTAS (VTARPT) QUE USA   *
001100*             : EL DEPTO DE VENTAS PARA SU CIERRE MENSUAL.       *
001200* ARCHIVOS    : VTAENT (ENTRADA, PLANO, LINE SEQUENTIAL)         *
001300*             : VTARPT (SALIDA, IMPRESION, LINE SEQUENTIAL)      *
001400* PROGRAMA(S) : LLAMA A VTAFCH01 (VALIDACION DE FECHA)           *
001500* ACCION (ES) : C=CARGAR  A=ACUMULAR  R=REPORTAR                 *
001600* INSTALADO   : 03/07/1989                                       *
001700* BPM/RATIONAL: 100418                                           *
001800* NOMBRE      : ANALISIS DE VENTAS POR REGION                    *
001900******************************************************************
002000*               H I S T O R I A L   D E   C A M B I O S          *
002100******************************************************************
002200* 1989-06-05 MLGO TKT100418 VERSION INICIAL - CARGA Y ACUMULA    * VTA0001
002300*                           POR REGION UNICAMENTE                *
002400* 1989-07-03 MLGO TKT100418 SE AGREGA ACUMULACION POR CATEGORIA  * VTA0001
002500*                           Y POR VENDEDOR (TOP 3)               *
002600* 1989-11-22 MLGO TKT100560 SE AGREGA TENDENCIA MENSUAL Y        * VTA0002
002700*                           RESUMEN ESTADISTICO AL FINAL         *
002800* 1990-01-09 MLGO TKT100519 FECHA DE VENTA SE VALIDA CONTRA      * VTA0003
002900*                           VTAFCH01 (RANGO 1900-2079)           *
003000* 1991-02-11 MLGO TKT101980 SE AGREGA DESGLOSE REGION X CATEGORIA* VTA0004
003100*                           COMO PASE ADICIONAL (TKT101980)      *
003200* 1991-02-20 MLGO TKT101980 AJUSTE DE SECCION DE RANGO DE FECHAS,* VTA0004
003300*                           LIMITES POR PARAMETRO EN WORKING     *
003400* 1993-04-02 RHTZ TKT104890 CORRECCION DE BISIESTO REFLEJADA VIA * VTA0005
003500*                           VTAFCH01 (VER ESE PROGRAMA)          *
003600* 1994-08-30 RHTZ TKT106612 SE AMPLIA TBL-VENDEDOR A 200 CUPOS,  * VTA0006
003700*                           ESTANDARIZACION DE NOMBRES WKS-*     *
003800* 1994-09-12 RHTZ TKT106840 SE AGREGA 5700-REPORTA-REGCAT        * VTA0007
003900* 1996-03-15 RHTZ TKT109004 ARCHIVO DE ENTRADA VACIO O AUSENTE   * VTA0008
004000*                           YA NO DETIENE EL PROCESO (AVISO Y    *
004100*                           LOTE EN CERO) - VER 1000-INICIALIZA  *
004200* 1998-11-19 RHTZ TKT112230 REVISION DE SIGLO PARA FECHA DE      * VTA0009
004300*                           VENTA DE 4 POSICIONES (VER VTAFCH01) *
004400* 1999-02-08 RHTZ TKT112230 PRUEBAS DE REGRESION DE FIN DE SIGLO * VTA0009
004500*                           CONTRA LOTE DE DICIEMBRE 1999        *
004600* 2000-01-06 RHTZ TKT113305 CIERRE Y2K: LOTE DE ENERO/2000 CORRIO* VTA0010
004700*                           SIN NOVEDAD. SE AGREGAN WKS-* SUELTOS*
004800*                           A NIVEL 77 (VER WORKING-STORAGE)      *
004900* 2001-04-18 RHTZ TKT114002 TOP DE VENDEDORES PASA DE 5 A 3      * VTA0011
005000*                           (WKS-TOP-N), PEDIDO DEL DEPTO DE     *
005100*                           VENTAS PARA IGUALAR SU REPORTE       *
005200*                           GERENCIAL MENSUAL                    *
005300* 2003-09-10 JPRM TKT115710 REVISION DE LA SECCION DE RANGO DE   * VTA0012
005400*                           FECHAS (3700-ACUM-RANGO) A PETICION  *
005500*                           DE AUDITORIA INTERNA - SIN CAMBIOS   *
005600* 2008-06-02 JPRM TKT116844 CORRECCION: UN CAMPO NUMERICO TODO EN* VTA0013
005700*                           BLANCO (SIN UN SOLO DIGITO) PASABA    *
005800*                           COMO CERO EN VEZ DE RECHAZARSE (VER  *
005900*                           1030/1031, TKT113460)                *
006000* 2011-10-14 JPRM TKT117920 SE DOCUMENTA EL ANCHO Y EL OBJETO DE * VTA0014
006100*                           CADA CAMPO DE WKS-CAMPOS-ENTRADA, A  *
006200*                           PETICION DEL NUEVO PROGRAMADOR DE    *
006300*                           GUARDIA (SIN CAMBIO DE LOGICA)       *
006400* 2014-05-20 JPRM TKT119455 SE AGREGA EL MAPA DE UNIDADES AL     * VTA0015
006500*                           INICIO DE LA PROCEDURE DIVISION PARA *
006600*                           FACILITAR EL ENTRENAMIENTO DE        *
006700*                           PERSONAL NUEVO DEL DEPTO             *
006800* 2016-08-03 JPRM TKT120710 REVISION ANUAL DE RUTINA: SE CONFIRMA* VTA0016
006900*                           QUE EL LOTE DE PRUEBA DE REGRESION   *
007000*                           SIGUE CUADRANDO CONTRA EL REPORTE    *
007100*                           GERENCIAL DE VENTAS - SIN HALLAZGOS  *
007200* 2019-03-11 DVCH TKT122016 SE REVISA EL MANEJO DE WKS-TOP-N Y LA* VTA0017
007300*                           TABLA DE VENDEDORES CONTRA UN LOTE   *
007400*                           DE PRUEBA DE 200 VENDEDORES (CUPO    *
007500*                           MAXIMO) - SIN NOVEDAD, NO SE TRUNCA  *
007600******************************************************************
007700*         P R E F I J O S   D E   N O M B R E S   D E   D A T O S *
007800******************************************************************
007900*--> WKS- : AREA DE TRABAJO PROPIA DE ESTE PROGRAMA (WORKING)
008000*--> VTRN- : CAMPOS DE LA TRANSACCION YA VALIDADA (COPY VTATRN01)
008100*--> VTF-  : PARAMETROS DE LINKAGE DE VTAFCH01 (VER ESE PROGRAMA)
008200*--> TBL-/TBLx- : TABLAS ACUMULADORAS DEL REPORTE (COPY VTATRN01)
008300*--> ENC-/LREG-/LCAT-/LVEN-/LMES-/LRAN-/LRES-/LRC- : CAMPOS DE LA
008400*--> LINEA DE IMPRESION, UNO POR CADA SECCION (COPY VTARPT01)
008500******************************************************************
008600 IDENTIFICATION DIVISION.
008700 PROGRAM-ID.                     VTAANL01.
008800 AUTHOR.                         MARTA LUCIA GIRON OSORIO.
008900 INSTALLATION.                   DEPARTAMENTO DE VENTAS.
009000 DATE-WRITTEN.                   05/06/1989.
009100 DATE-COMPILED.
009200 SECURITY.                       USO INTERNO - DEPTO VENTAS.
009300 ENVIRONMENT DIVISION.
009400 CONFIGURATION SECTION.
009500 SPECIAL-NAMES.
009600     C01 IS TOP-OF-FORM.
009700*--> C01 SALTA A PRIMERA LINEA DE FORMA PARA EL ENCABEZADO DE
009800*--> CADA UNA DE LAS SEIS SECCIONES DEL REPORTE (VER 5000)
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100*--> VTAENT TRAE EL CSV DE VENTAS DEL DIA, UN RENGLON POR VENTA,
010200*--> MAS EL ENCABEZADO EN LA LINEA 1 (VER 2000-CARGA-ARCHIVO)
010300     SELECT VTAENT ASSIGN TO VTAENT
010400            ORGANIZATION IS LINE SEQUENTIAL
010500            FILE STATUS IS FS-VTAENT.
010600*--> VTARPT ES EL REPORTE DE SALIDA, UNA SOLA LINEA REDEFINIDA
010700*--> POR LA COPY VTARPT01 SEGUN LA SECCION QUE SE ESTE IMPRIMIENDO
010800     SELECT VTARPT ASSIGN TO VTARPT
010900            ORGANIZATION IS LINE SEQUENTIAL
011000            FILE STATUS IS FS-VTARPT.
011100 DATA DIVISION.
011200 FILE SECTION.
011300*--> RENGLON DE ENTRADA SIN PARSEAR TODAVIA (VIENE EN CSV); LO
011400*--> DESGLOSA 1020-DESGLOSA-RENGLON CAMPO POR CAMPO
011500 FD  VTAENT
011600     RECORDING MODE IS F.
011700 01  REG-VTAENT                  PIC X(200).
011800*--> EL FD DE SALIDA SOLO TRAE EL LAYOUT DESDE LA COPY; EL
011900*--> MOVE DE CADA LINEA LO HACE CADA PARRAFO DE IMPRESION DE 5000
012000 FD  VTARPT
012100     RECORDING MODE IS F.
012200     COPY VTARPT01.
012300 WORKING-STORAGE SECTION.
012400*--> TKT113305: CONTADORES SUELTOS DEL RENGLON, A NIVEL 77 AL
012500*--> ESTILO DEL PROGRAMA JM47ADM (VER FECHA/HORA/TIEMPO)
012600 77  WKS-CONTADOR-COMAS           PIC S9(02) COMP VALUE ZERO.
012700 77  WKS-IND-FECHA-VALIDA         PIC X(01) VALUE 'N'.
012800******************************************************************
012900*              C O P Y   D E   L A   T R A N S A C C I O N       *
013000*              Y   D E   L A S   T A B L A S   A C U M U L A D O R*
013100******************************************************************
013200     COPY VTATRN01.
013300******************************************************************
013400*              E S T A D O S   D E   A R C H I V O               *
013500******************************************************************
013600*--> FS-VTAENT/FS-VTARPT SON LOS FILE STATUS DE LAS DOS SELECT;
013700*--> WKS-IND-FIN-ARCHIVO SOLO LO PRENDE EL AT END DE 2010
013800 01  WKS-ARCHIVOS.
013900     02 FS-VTAENT                 PIC X(02) VALUE SPACES.
014000     02 FS-VTARPT                 PIC X(02) VALUE SPACES.
014100     02 WKS-IND-FIN-ARCHIVO       PIC X(01) VALUE 'N'.
014200         88 FIN-ARCHIVO-VTAENT             VALUE 'S'.
014300******************************************************************
014400*              C O N T A D O R E S   D E L   P A S E             *
014500******************************************************************
014600*--> WKS-CONTADOR-LINEA CUENTA TODO RENGLON FISICO (INCLUYE EL
014700*--> ENCABEZADO); WKS-CONTADOR-LEIDOS/VALIDOS/RECHAZADOS SOLO
014800*--> CUENTAN DATOS. WKS-I/WKS-J/WKS-RC-I/WKS-RC-J SON INDICES
014900*--> DE TRABAJO COMPARTIDOS ENTRE LAS BUSQUEDAS Y LOS ORDENES
015000 01  WKS-CONTADORES.
015100     02 WKS-CONTADOR-LINEA        PIC S9(07) COMP VALUE ZERO.
015200     02 WKS-CONTADOR-LEIDOS       PIC S9(07) COMP VALUE ZERO.
015300     02 WKS-CONTADOR-VALIDOS      PIC S9(07) COMP VALUE ZERO.
015400     02 WKS-CONTADOR-RECHAZADOS   PIC S9(07) COMP VALUE ZERO.
015500     02 WKS-CONTADOR-RANGO        PIC S9(07) COMP VALUE ZERO.
015600     02 WKS-I                     PIC S9(04) COMP VALUE ZERO.
015700     02 WKS-J                     PIC S9(04) COMP VALUE ZERO.
015800     02 WKS-RC-I                  PIC S9(04) COMP VALUE ZERO.
015900     02 WKS-RC-J                  PIC S9(04) COMP VALUE ZERO.
016000     02 WKS-TOP-N                 PIC S9(03) COMP VALUE 3.
016100     02 WKS-IND-PRIMER-REGISTRO   PIC X(01) VALUE 'S'.
016200         88 ES-PRIMER-REGISTRO             VALUE 'S'.
016300******************************************************************
016400*         A R E A   D E   T R A B A J O   D E L   R E N G L O N  *
016500******************************************************************
016600*--> 200 POSICIONES ALCANZAN DE SOBRA LAS 8 COLUMNAS DEL CSV DEL
016700*--> DEPTO DE VENTAS (VER WKS-CAMPOS-ENTRADA); EL MISMO ANCHO DE
016800*--> REG-VTAENT PARA QUE EL MOVE DE 2020 NUNCA TRUNQUE EL RENGLON
016900 01  WKS-LINEA-ENTRADA            PIC X(200).
017000*--> UN CAMPO POR CADA COLUMNA DEL CSV, TODOS ALFANUMERICOS -
017100*--> LA VALIDACION/CONVERSION A NUMERICO LA HACE 1030 DESPUES
017200 01  WKS-CAMPOS-ENTRADA.
017300*--> COLUMNA 1: IDENTIFICADOR DE LA TRANSACCION, TAL CUAL VIENE
017400     02 WKS-CE-ID                 PIC X(10).
017500*--> COLUMNA 2: FECHA EN FORMATO AAAA-MM-DD, SE REDEFINE ABAJO
017600*--> PARA PARTIRLA SIN UNSTRING ADICIONAL (VER 1010-VALIDA-FECHA)
017700     02 WKS-CE-FECHA               PIC X(10).
017800     02 WKS-CE-FECHA-R REDEFINES WKS-CE-FECHA.
017900        03 WKS-CEF-ANIO            PIC X(04).
018000        03 WKS-CEF-GUION1          PIC X(01).
018100        03 WKS-CEF-MES             PIC X(02).
018200        03 WKS-CEF-GUION2          PIC X(01).
018300        03 WKS-CEF-DIA             PIC X(02).
018400*--> COLUMNAS 3, 4 Y 5: REGION, VENDEDOR Y CATEGORIA, LAS TRES
018500*--> CLAVES DE BUSQUEDA QUE USAN LAS SECCIONES 31XX/32XX/33XX
018600     02 WKS-CE-REGION              PIC X(10).
018700     02 WKS-CE-VENDEDOR            PIC X(15).
018800     02 WKS-CE-CATEGORIA           PIC X(15).
018900*--> COLUMNAS 6, 7 Y 8: TODAVIA ALFANUMERICAS AQUI; PASAN POR
019000*--> 1030-VALIDA-Y-CONVIERTE ANTES DE LLEGAR A REG-VTATRN
019100     02 WKS-CE-CANTIDAD            PIC X(08).
019200     02 WKS-CE-PRECIO              PIC X(12).
019300     02 WKS-CE-MONTO               PIC X(14).
019400     02 FILLER                     PIC X(20).
019500******************************************************************
019600*    E S C A N E O   Y   C O N V E R S I O N   N U M E R I C A   *
019700******************************************************************
019800*--> AREA DE TRABAJO COMPARTIDA POR 1030/1031/1032 PARA VALIDAR
019900*--> Y CONVERTIR CANTIDAD, PRECIO Y MONTO (NUNCA INTRINSECOS)
020000 01  WKS-CONVERSION-NUMERICA.
020100*--> WKS-CAMPO-VALIDAR SE ALINEA A LA IZQUIERDA, SIN IMPORTAR EL
020200*--> ANCHO REAL DEL CAMPO DE ORIGEN; WKS-LONG-CAMPO LE DICE A
020300*--> 1030/1031 HASTA DONDE ESCANEAR (8, 12 O 14 POSICIONES)
020400     02 WKS-CAMPO-VALIDAR          PIC X(14).
020500     02 WKS-LONG-CAMPO             PIC S9(02) COMP VALUE ZERO.
020600     02 WKS-POS                    PIC S9(02) COMP VALUE ZERO.
020700     02 WKS-UN-CARACTER            PIC X(01).
020800*--> REDEFINE NUMERICA DEL MISMO BYTE, PARA SUMAR EL DIGITO SIN
020900*--> UNA CONVERSION APARTE EN CADA VUELTA DEL ESCANEO (1031)
021000     02 WKS-UN-CARACTER-R REDEFINES WKS-UN-CARACTER PIC 9(01).
021100     02 WKS-PERMITE-DECIMAL        PIC X(01) VALUE 'N'.
021200         88 SE-PERMITE-DECIMAL               VALUE 'S'.
021300     02 WKS-IND-NUMERICO-OK        PIC X(01) VALUE 'N'.
021400         88 CAMPO-ES-NUMERICO                VALUE 'S'.
021500     02 WKS-IND-NEGATIVO           PIC S9(01) COMP VALUE ZERO.
021600*--> TKT113460: CAMPO EN BLANCO (SIN NINGUN DIGITO) NO ES CERO,
021700*--> ES INVALIDO. VER 1030/1031.
021800     02 WKS-IND-DIGITO-VISTO       PIC S9(01) COMP VALUE ZERO.
021900         88 SE-VIO-ALGUN-DIGITO             VALUE 1.
022000     02 WKS-IND-DECIMAL            PIC S9(01) COMP VALUE ZERO.
022100     02 WKS-CONT-DECIMALES         PIC S9(02) COMP VALUE ZERO.
022200     02 WKS-ACUM-ENTERO            PIC S9(09) COMP VALUE ZERO.
022300     02 WKS-ACUM-DECIMAL           PIC S9(09) COMP VALUE ZERO.
022400     02 WKS-PARTE-DEC-2            PIC S9(02) COMP VALUE ZERO.
022500     02 WKS-VALOR-FINAL            PIC S9(09)V9(02) COMP VALUE ZERO.
022600******************************************************************
022700*    B U S Q U E D A   ( F I N D - O R - A D D )   E N   T A B L *
022800******************************************************************
022900*--> BANDERAS DE FIND-OR-ADD, COMPARTIDAS POR LAS CINCO TABLAS
023000*--> ACUMULADORAS (REGION, CATEGORIA, VENDEDOR, MES, REGCAT).
023100*--> EL JUEGO "-2" LO USA 3500-ACUM-REGCAT PARA SU BUSQUEDA
023200*--> ANIDADA (REGION Y LUEGO CATEGORIA DENTRO DE LA REGION)
023300 01  WKS-AREA-BUSQUEDA.
023400     02 WKS-IND-ENCONTRADO         PIC X(01) VALUE 'N'.
023500         88 SE-ENCONTRO                     VALUE 'S'.
023600     02 WKS-INDICE-ENCONTRADO      PIC S9(04) COMP VALUE ZERO.
023700     02 WKS-IND-ENCONTRADO-2       PIC X(01) VALUE 'N'.
023800         88 SE-ENCONTRO-2                   VALUE 'S'.
023900     02 WKS-INDICE-ENCONTRADO-2    PIC S9(04) COMP VALUE ZERO.
024000******************************************************************
024100*    A R E A S   D E   I N T E R C A M B I O   D E L   O R D E N *
024200******************************************************************
024300*--> VARIABLES PUENTE PARA EL INTERCAMBIO DE LA BURBUJA; CADA
024400*--> UNA DEL ANCHO EXACTO DE SU OCURRENCIA (VENDEDOR+MONTO O
024500*--> ANOMES+MONTO) PARA QUE EL MOVE NO TRUNQUE NI RELLENE MAL
024600 01  WKS-VENDEDOR-TEMP             PIC X(31).
024700 01  WKS-MES-TEMP                  PIC X(22).
024800******************************************************************
024900*    R A N G O   D E   F E C H A S   A   C O N S U L T A R       *
025000******************************************************************
025100*--> LIMITES DEL CONTEO DE LA SECCION 5 (TKT101980); POR AHORA
025200*--> FIJOS EN WORKING, AJUSTABLES A PARAMETRO DE CORRIDA
025300 01  WKS-RANGO-FECHAS.
025400     02 WKS-FECHA-INICIO-RANGO     PIC 9(08) VALUE 20230101.
025500*--> DESGLOSE ANIO/MES/DIA DEL LIMITE INFERIOR, RESERVADO PARA
025600*--> UN FUTURO FILTRO POR MES DEL RANGO (NO LO PIDE EL DEPTO HOY)
025700     02 WKS-FECHA-INICIO-R REDEFINES WKS-FECHA-INICIO-RANGO.
025800        03 WKS-FIR-ANIO            PIC 9(04).
025900        03 WKS-FIR-MES             PIC 9(02).
026000        03 WKS-FIR-DIA             PIC 9(02).
026100     02 WKS-FECHA-FIN-RANGO        PIC 9(08) VALUE 20230131.
026200*--> MISMO DESGLOSE PERO DEL LIMITE SUPERIOR DEL RANGO
026300     02 WKS-FECHA-FIN-R REDEFINES WKS-FECHA-FIN-RANGO.
026400        03 WKS-FFR-ANIO            PIC 9(04).
026500        03 WKS-FFR-MES             PIC 9(02).
026600        03 WKS-FFR-DIA             PIC 9(02).
026700     02 WKS-FECHA-INICIO-EDIT      PIC X(10) VALUE '2023-01-01'.
026800     02 WKS-FECHA-FIN-EDIT         PIC X(10) VALUE '2023-01-31'.
026900******************************************************************
027000*              M A P A   D E   U N I D A D E S                   *
027100******************************************************************
027200*--> UNIDAD 1 (VALIDACION) ........... PARRAFOS 10XX
027300*--> UNIDAD 2 (CARGA Y ACUMULACION) ... PARRAFOS 20XX Y 30XX
027400*--> UNIDAD 3 (ORDEN E IMPRESION) ..... PARRAFOS 41XX/42XX Y 50XX
027500*--> CIERRE DEL PASE (ESTADISTICAS) .... PARRAFOS 80XX Y 90XX
027600*--> ESTA NUMERACION SE RESPETA DESDE LA VERSION INICIAL
027700*--> (TKT100418) PARA QUE CUALQUIERA DEL DEPTO UBIQUE DE UNA VEZ
027800*--> EN QUE ETAPA DEL PASE ESTA UN PARRAFO SOLO POR SU NUMERO
027900******************************************************************
028000 PROCEDURE DIVISION.
028100******************************************************************
028200*--> DRIVER DEL PASE: CARGA Y ACUMULA (UNIDAD 2), SACA LOS
028300*--> PROMEDIOS Y EL TOP-N, Y LUEGO IMPRIME (UNIDAD 3). SIGUE
028400*--> EL ORDEN FIJO, NO SE REACOMODA DE UN PASE A OTRO
028500 000-MAIN SECTION.
028600     PERFORM 1000-INICIALIZA THRU 1000-INICIALIZA-E
028700     PERFORM 2000-CARGA-ARCHIVO THRU 2000-CARGA-ARCHIVO-E
028800     PERFORM 3800-CALCULA-PROMEDIOS-CATEGORIA THRU
028900             3800-CALCULA-PROMEDIOS-CATEGORIA-E
029000     PERFORM 3900-CALCULA-PROMEDIO-GENERAL THRU
029100             3900-CALCULA-PROMEDIO-GENERAL-E
029200     PERFORM 4100-ORDENA-VENDEDORES THRU 4100-ORDENA-VENDEDORES-E
029300     PERFORM 4200-ORDENA-MESES THRU 4200-ORDENA-MESES-E
029400     PERFORM 5000-IMPRIME-REPORTES THRU 5000-IMPRIME-REPORTES-E
029500     PERFORM 8000-ESTADISTICAS THRU 8000-ESTADISTICAS-E
029600     PERFORM 9000-TERMINA THRU 9000-TERMINA-E
029700     STOP RUN.
029800 000-MAIN-E. EXIT.
029900*
030000*--> TKT109004: SI VTAENT NO EXISTE O ESTA VACIO SE PROCESA COMO
030100*--> UN LOTE EN CERO, NO SE DETIENE EL PROCESO (YA NO ES ABEND)
030200 1000-INICIALIZA SECTION.
030300*--> LAS SEIS TABLAS ACUMULADORAS Y EL RESUMEN SE LIMPIAN AQUI,
030400*--> UNA SOLA VEZ POR CORRIDA - NUNCA SE REINICIALIZAN A MEDIO
030500*--> PASE (EL LOTE ES UN SOLO ARCHIVO DE ENTRADA, UNA SOLA VEZ)
030600     INITIALIZE WKS-CONTADORES WKS-AREA-BUSQUEDA
030700     INITIALIZE TBL-REGION-TOTALES
030800                TBL-CATEGORIA-PROMEDIOS
030900                TBL-VENDEDOR-TOTALES
031000                TBL-MES-TOTALES
031100                TBL-REGCAT-TOTALES
031200                WKS-RESUMEN-STATS
031300     MOVE 'S' TO WKS-IND-PRIMER-REGISTRO
031400     OPEN INPUT VTAENT
031500*--> STATUS '00' ES EL UNICO QUE SIGNIFICA OPEN EXITOSO; CUALQUIER
031600*--> OTRO (ARCHIVO AUSENTE, ETC) SE TRATA COMO LOTE VACIO
031700     IF FS-VTAENT = '00'
031800        MOVE 'N' TO WKS-IND-FIN-ARCHIVO
031900     ELSE
032000        DISPLAY '>>> VTAANL01: NO SE PUDO ABRIR VTAENT, STATUS '
032100                FS-VTAENT ' <<<' UPON CONSOLE
032200        DISPLAY '>>> VTAANL01: SE PROCESA COMO LOTE VACIO <<<'
032300                UPON CONSOLE
032400        MOVE 'S' TO WKS-IND-FIN-ARCHIVO
032500     END-IF
032600     OPEN OUTPUT VTARPT
032700*--> SOLO SE AVISA POR CONSOLA; SI VTARPT NO ABRE, LOS WRITE DE
032800*--> 5000 EN ADELANTE FALLARAN Y EL OPERADOR LO VERA EN EL JOBLOG
032900     IF FS-VTARPT NOT = '00'
033000        DISPLAY '>>> VTAANL01: NO SE PUDO ABRIR VTARPT, STATUS '
033100                FS-VTARPT ' <<<' UPON CONSOLE
033200     END-IF.
033300 1000-INICIALIZA-E. EXIT.
033400*
033500*--> UNIDAD 2: LEE TODO VTAENT RENGLON POR RENGLON HASTA EOF,
033600*--> VALIDANDO Y ACUMULANDO CADA UNO EN EL MISMO PASE
033700 2000-CARGA-ARCHIVO SECTION.
033800     IF NOT FIN-ARCHIVO-VTAENT
033900        PERFORM 2010-LEE-VTAENT THRU 2010-LEE-VTAENT-E
034000        PERFORM 2020-PROCESA-LINEA THRU 2020-PROCESA-LINEA-E
034100                UNTIL FIN-ARCHIVO-VTAENT
034200     END-IF.
034300 2000-CARGA-ARCHIVO-E. EXIT.
034400*
034500*--> UNA SOLA LECTURA; EL AT END ES EL UNICO LUGAR QUE PRENDE
034600*--> FIN-ARCHIVO-VTAENT
034700 2010-LEE-VTAENT SECTION.
034800     READ VTAENT
034900         AT END MOVE 'S' TO WKS-IND-FIN-ARCHIVO
035000     END-READ.
035100 2010-LEE-VTAENT-E. EXIT.
035200*
035300*--> EL PRIMER RENGLON DEL ARCHIVO ES EL ENCABEZADO DE COLUMNAS
035400*--> (CSV) Y SE BRINCA SIN CONTAR; LOS RENGLONES EN BLANCO
035500*--> TAMPOCO CUENTAN COMO LEIDOS NI COMO RECHAZADOS
035600 2020-PROCESA-LINEA SECTION.
035700     ADD 1 TO WKS-CONTADOR-LINEA
035800     IF WKS-CONTADOR-LINEA = 1
035900        CONTINUE
036000     ELSE
036100        IF REG-VTAENT = SPACES
036200           CONTINUE
036300        ELSE
036400           ADD 1 TO WKS-CONTADOR-LEIDOS
036500           MOVE REG-VTAENT TO WKS-LINEA-ENTRADA
036600           PERFORM 1000-VALIDA-REGISTRO THRU
036700                   1000-VALIDA-REGISTRO-E
036800           IF VTRN-REG-VALIDO
036900              ADD 1 TO WKS-CONTADOR-VALIDOS
037000              PERFORM 3000-ACUMULA-VENTA THRU
037100                      3000-ACUMULA-VENTA-E
037200           ELSE
037300              ADD 1 TO WKS-CONTADOR-RECHAZADOS
037400           END-IF
037500        END-IF
037600     END-IF
037700     PERFORM 2010-LEE-VTAENT THRU 2010-LEE-VTAENT-E.
037800 2020-PROCESA-LINEA-E. EXIT.
037900*
038000*--> UNIDAD 1: VALIDA UN RENGLON DE VTAENT Y LO CONVIERTE EN
038100*--> REG-VTATRN. NUNCA RECALCULA VTRN-MONTO-TOTAL, SE TOMA TAL
038200*--> COMO VIENE EN EL ARCHIVO (TKT100418)
038300 1000-VALIDA-REGISTRO SECTION.
038400     MOVE 'N' TO VTRN-IND-VALIDO
038500     MOVE SPACES TO WKS-CAMPOS-ENTRADA
038600     MOVE ZERO TO WKS-CONTADOR-COMAS
038700*--> LAS 8 COLUMNAS DEL CSV IMPLICAN EXACTAMENTE 7 COMAS; SI NO
038800*--> CUADRA EL RENGLON VIENE MAL FORMADO Y SE RECHAZA DE UNA VEZ,
038900*--> SIN LLEGAR AL UNSTRING (EVITA DESBORDAR LOS CAMPOS DE ABAJO)
039000     INSPECT WKS-LINEA-ENTRADA TALLYING WKS-CONTADOR-COMAS
039100             FOR ALL ','
039200     IF WKS-CONTADOR-COMAS NOT = 7
039300        GO TO 1000-VALIDA-REGISTRO-E
039400     END-IF
039500     UNSTRING WKS-LINEA-ENTRADA DELIMITED BY ','
039600              INTO WKS-CE-ID WKS-CE-FECHA WKS-CE-REGION
039700                   WKS-CE-VENDEDOR WKS-CE-CATEGORIA
039800                   WKS-CE-CANTIDAD WKS-CE-PRECIO WKS-CE-MONTO
039900     END-UNSTRING
040000      
040100     PERFORM 1010-VALIDA-FECHA THRU 1010-VALIDA-FECHA-E
040200     IF WKS-IND-FECHA-VALIDA NOT = 'S'
040300        GO TO 1000-VALIDA-REGISTRO-E
040400     END-IF
040500
040600*--> CANTIDAD (8 POS, ANCHO DE WKS-CE-CANTIDAD): NO ADMITE
040700*--> DECIMALES, SOLO ENTERO DE UNIDADES VENDIDAS
040800     MOVE WKS-CE-CANTIDAD  TO WKS-CAMPO-VALIDAR
040900     MOVE 8                TO WKS-LONG-CAMPO
041000     MOVE 'N'               TO WKS-PERMITE-DECIMAL
041100     PERFORM 1030-VALIDA-Y-CONVIERTE THRU
041200             1030-VALIDA-Y-CONVIERTE-E
041300     IF NOT CAMPO-ES-NUMERICO
041400        GO TO 1000-VALIDA-REGISTRO-E
041500     END-IF
041600     MOVE WKS-VALOR-FINAL TO VTRN-CANTIDAD
041700
041800*--> PRECIO UNITARIO (12 POS, ANCHO DE WKS-CE-PRECIO): ADMITE
041900*--> DECIMALES (SE-PERMITE-DECIMAL), SE ESCALA A 2 EN 1032
042000     MOVE WKS-CE-PRECIO    TO WKS-CAMPO-VALIDAR
042100     MOVE 12               TO WKS-LONG-CAMPO
042200     MOVE 'S'               TO WKS-PERMITE-DECIMAL
042300     PERFORM 1030-VALIDA-Y-CONVIERTE THRU
042400             1030-VALIDA-Y-CONVIERTE-E
042500     IF NOT CAMPO-ES-NUMERICO
042600        GO TO 1000-VALIDA-REGISTRO-E
042700     END-IF
042800     MOVE WKS-VALOR-FINAL TO VTRN-PRECIO-UNIT
042900
043000*--> MONTO TOTAL (14 POS, ANCHO DE WKS-CE-MONTO): TAMBIEN ADMITE
043100*--> DECIMALES; SE TOMA TAL COMO VIENE, NUNCA SE RECALCULA AQUI
043200     MOVE WKS-CE-MONTO     TO WKS-CAMPO-VALIDAR
043300     MOVE 14               TO WKS-LONG-CAMPO
043400     MOVE 'S'               TO WKS-PERMITE-DECIMAL
043500     PERFORM 1030-VALIDA-Y-CONVIERTE THRU
043600             1030-VALIDA-Y-CONVIERTE-E
043700     IF NOT CAMPO-ES-NUMERICO
043800        GO TO 1000-VALIDA-REGISTRO-E
043900     END-IF
044000     MOVE WKS-VALOR-FINAL TO VTRN-MONTO-TOTAL
044100      
044200     MOVE WKS-CE-ID         TO VTRN-ID
044300     MOVE WKS-CE-REGION     TO VTRN-REGION
044400     MOVE WKS-CE-VENDEDOR   TO VTRN-VENDEDOR
044500     MOVE WKS-CE-CATEGORIA  TO VTRN-CATEGORIA
044600     MOVE 'S'               TO VTRN-IND-VALIDO.
044700 1000-VALIDA-REGISTRO-E. EXIT.
044800*
044900 1010-VALIDA-FECHA SECTION.
045000     MOVE 'N' TO WKS-IND-FECHA-VALIDA
045100     IF WKS-CEF-ANIO IS NUMERIC AND WKS-CEF-MES IS NUMERIC
045200                                AND WKS-CEF-DIA IS NUMERIC
045300        IF WKS-CEF-GUION1 = '-' AND WKS-CEF-GUION2 = '-'
045400           MOVE WKS-CEF-ANIO TO VTRN-FV-ANIO
045500           MOVE WKS-CEF-MES  TO VTRN-FV-MES
045600           MOVE WKS-CEF-DIA  TO VTRN-FV-DIA
045700           CALL 'VTAFCH01' USING VTRN-FECHA-VTA
045800                                 WKS-IND-FECHA-VALIDA
045900        END-IF
046000     END-IF.
046100 1010-VALIDA-FECHA-E. EXIT.
046200*
046300*--> ESCANEA WKS-CAMPO-VALIDAR CARACTER POR CARACTER Y LO
046400*--> CONVIERTE A WKS-VALOR-FINAL. NO USA FUNCIONES INTRINSECAS.
046500 1030-VALIDA-Y-CONVIERTE SECTION.
046600     MOVE 'S' TO WKS-IND-NUMERICO-OK
046700     MOVE ZERO TO WKS-IND-NEGATIVO WKS-IND-DECIMAL
046800                  WKS-CONT-DECIMALES WKS-IND-DIGITO-VISTO
046900                  WKS-ACUM-ENTERO WKS-ACUM-DECIMAL
047000     PERFORM 1031-ESCANEA-UN-CARACTER VARYING WKS-POS FROM 1 BY 1
047100             UNTIL WKS-POS > WKS-LONG-CAMPO
047200                   OR NOT CAMPO-ES-NUMERICO
047300*--> UN CAMPO TODO EN BLANCO (SIN COMAS PERO SIN DIGITOS) LLEGA
047400*--> HASTA AQUI CON WKS-IND-NUMERICO-OK TODAVIA EN 'S' - SE
047500*--> RECHAZA IGUAL QUE UN CAMPO NO NUMERICO (TKT113460)
047600     IF NOT SE-VIO-ALGUN-DIGITO
047700        MOVE 'N' TO WKS-IND-NUMERICO-OK
047800     END-IF
047900     IF CAMPO-ES-NUMERICO
048000        PERFORM 1032-ESCALA-DECIMALES THRU
048100                1032-ESCALA-DECIMALES-E
048200     END-IF.
048300 1030-VALIDA-Y-CONVIERTE-E. EXIT.
048400*
048500 1031-ESCANEA-UN-CARACTER SECTION.
048600     MOVE WKS-CAMPO-VALIDAR (WKS-POS:1) TO WKS-UN-CARACTER
048700     EVALUATE TRUE
048800        WHEN WKS-UN-CARACTER = '-' AND WKS-POS = 1
048900           MOVE 1 TO WKS-IND-NEGATIVO
049000        WHEN WKS-UN-CARACTER = '.' AND SE-PERMITE-DECIMAL
049100                                   AND WKS-IND-DECIMAL = 0
049200           MOVE 1 TO WKS-IND-DECIMAL
049300        WHEN WKS-UN-CARACTER = ' '
049400           CONTINUE
049500        WHEN WKS-UN-CARACTER IS NUMERIC
049600           MOVE 1 TO WKS-IND-DIGITO-VISTO
049700           IF WKS-IND-DECIMAL = 1
049800              COMPUTE WKS-ACUM-DECIMAL =
049900                      WKS-ACUM-DECIMAL * 10 + WKS-UN-CARACTER-R
050000              ADD 1 TO WKS-CONT-DECIMALES
050100           ELSE
050200              COMPUTE WKS-ACUM-ENTERO =
050300                      WKS-ACUM-ENTERO * 10 + WKS-UN-CARACTER-R
050400           END-IF
050500        WHEN OTHER
050600           MOVE 'N' TO WKS-IND-NUMERICO-OK
050700     END-EVALUATE.
050800 1031-ESCANEA-UN-CARACTER-E. EXIT.
050900*
051000*--> 1030 YA ACUMULO POR SEPARADO LA PARTE ENTERA Y LA DECIMAL
051100*--> TAL CUAL VINIERON LOS DIGITOS; ESTA SECCION LAS LLEVA A 2
051200*--> POSICIONES DECIMALES SIN IMPORTAR CUANTAS TRAIA EL CAMPO
051300*--> DE ENTRADA (NINGUNA, UNA, DOS O MAS)
051400 1032-ESCALA-DECIMALES SECTION.
051500     EVALUATE WKS-CONT-DECIMALES
051600        WHEN 0
051700*--> SIN DECIMALES EN EL CAMPO DE ENTRADA (P.EJ. "99")
051800           MOVE ZERO TO WKS-PARTE-DEC-2
051900        WHEN 1
052000*--> UN SOLO DECIMAL (P.EJ. "99.9"), SE COMPLETA CON CERO
052100           COMPUTE WKS-PARTE-DEC-2 = WKS-ACUM-DECIMAL * 10
052200        WHEN 2
052300*--> DOS DECIMALES, EL CASO NORMAL (P.EJ. "99.90")
052400           MOVE WKS-ACUM-DECIMAL TO WKS-PARTE-DEC-2
052500        WHEN OTHER
052600*--> MAS DE DOS DECIMALES EN EL CAMPO, SE TRUNCA A 2 (NO SE
052700*--> REDONDEA - EL DEPTO NUNCA LO HA PEDIDO)
052800           COMPUTE WKS-PARTE-DEC-2 =
052900                   WKS-ACUM-DECIMAL /
053000                   (10 ** (WKS-CONT-DECIMALES - 2))
053100     END-EVALUATE
053200     COMPUTE WKS-VALOR-FINAL = WKS-ACUM-ENTERO
053300                              + (WKS-PARTE-DEC-2 / 100)
053400*--> EL SIGNO SE APLICA AL FINAL, DESPUES DE ARMAR EL VALOR
053500*--> COMPLETO EN POSITIVO (WKS-IND-NEGATIVO LO PRENDIO 1031)
053600     IF WKS-IND-NEGATIVO = 1
053700        COMPUTE WKS-VALOR-FINAL = WKS-VALOR-FINAL * -1
053800     END-IF.
053900 1032-ESCALA-DECIMALES-E. EXIT.
054000*
054100*--> UNIDAD 3: ACUMULA UNA VENTA YA VALIDADA EN LAS SEIS TABLAS
054200*--> DEL REPORTE, EN UN SOLO PASE (TKT100418 / TKT100560). UN
054300*--> SOLO RENGLON VALIDO ALIMENTA LAS CINCO TABLAS ACUMULADORAS
054400*--> (REGION, CATEGORIA, VENDEDOR, MES, REGCAT) MAS EL RESUMEN
054500*--> Y EL CONTEO DE RANGO, EN ESE ORDEN FIJO
054600 3000-ACUMULA-VENTA SECTION.
054700     PERFORM 3100-ACUM-REGION THRU 3100-ACUM-REGION-E
054800     PERFORM 3200-ACUM-CATEGORIA THRU 3200-ACUM-CATEGORIA-E
054900     PERFORM 3300-ACUM-VENDEDOR THRU 3300-ACUM-VENDEDOR-E
055000     PERFORM 3400-ACUM-MES THRU 3400-ACUM-MES-E
055100     PERFORM 3500-ACUM-REGCAT THRU 3500-ACUM-REGCAT-E
055200     PERFORM 3600-ACUM-RESUMEN THRU 3600-ACUM-RESUMEN-E
055300     PERFORM 3700-ACUM-RANGO THRU 3700-ACUM-RANGO-E.
055400 3000-ACUMULA-VENTA-E. EXIT.
055500*
055600*--> BUSQUEDA SECUENCIAL (TBLR-OCURRENCIA NO VIENE ORDENADA).
055700*--> SI LA REGION YA EXISTE EN LA TABLA SE SUMA AL MONTO; SI NO
055800*--> HAY CUPO (50 REGIONES) SE CREA UNA OCURRENCIA NUEVA
055900 3100-ACUM-REGION SECTION.
056000     MOVE 'N' TO WKS-IND-ENCONTRADO
056100     PERFORM 3110-BUSCA-REGION VARYING WKS-I FROM 1 BY 1
056200             UNTIL WKS-I > TBLR-CONTADOR OR SE-ENCONTRO
056300*--> REGION YA CONOCIDA: SE SUMA AL MONTO EXISTENTE
056400     IF SE-ENCONTRO
056500        ADD VTRN-MONTO-TOTAL TO TBLR-MONTO (WKS-INDICE-ENCONTRADO)
056600     ELSE
056700*--> REGION NUEVA: SI HAY CUPO SE DA DE ALTA: SI LA TABLA YA
056800*--> TIENE LAS 50 REGIONES, EL RENGLON SE PIERDE DEL REPORTE
056900*--> DE REGION SIN MARCARSE COMO RECHAZADO (NUNCA HA PASADO)
057000        IF TBLR-CONTADOR < 50
057100           ADD 1 TO TBLR-CONTADOR
057200           MOVE VTRN-REGION      TO TBLR-REGION (TBLR-CONTADOR)
057300           MOVE VTRN-MONTO-TOTAL TO TBLR-MONTO  (TBLR-CONTADOR)
057400        END-IF
057500     END-IF.
057600 3100-ACUM-REGION-E. EXIT.
057700*
057800*--> COMPARA UNA SOLA OCURRENCIA (WKS-I) CONTRA LA REGION DEL
057900*--> RENGLON ACTUAL; LO LLAMA 3100 EN UN PERFORM VARYING
058000 3110-BUSCA-REGION SECTION.
058100     IF TBLR-REGION (WKS-I) = VTRN-REGION
058200        MOVE 'S'   TO WKS-IND-ENCONTRADO
058300        MOVE WKS-I TO WKS-INDICE-ENCONTRADO
058400     END-IF.
058500 3110-BUSCA-REGION-E. EXIT.
058600*
058700*--> IGUAL QUE 3100 PERO ADEMAS LLEVA LA CUENTA DE RENGLONES
058800*--> (TBLC-CUENTA) QUE 3810-CALCULA-UN-PROMEDIO VA A USAR PARA
058900*--> SACAR EL PROMEDIO DE VENTA POR CATEGORIA
059000 3200-ACUM-CATEGORIA SECTION.
059100     MOVE 'N' TO WKS-IND-ENCONTRADO
059200     PERFORM 3210-BUSCA-CATEGORIA VARYING WKS-I FROM 1 BY 1
059300             UNTIL WKS-I > TBLC-CONTADOR OR SE-ENCONTRO
059400*--> CATEGORIA YA CONOCIDA: SUMA Y CUENTA SE LLEVAN POR
059500*--> SEPARADO PORQUE 3810 DIVIDE ESTOS DOS CAMPOS AL FINAL
059600     IF SE-ENCONTRO
059700        ADD VTRN-MONTO-TOTAL TO TBLC-SUMA (WKS-INDICE-ENCONTRADO)
059800        ADD 1                TO TBLC-CUENTA (WKS-INDICE-ENCONTRADO)
059900     ELSE
060000*--> CATEGORIA NUEVA: SE DA DE ALTA CON CUENTA EN 1
060100        IF TBLC-CONTADOR < 30
060200           ADD 1 TO TBLC-CONTADOR
060300           MOVE VTRN-CATEGORIA   TO TBLC-CATEGORIA (TBLC-CONTADOR)
060400           MOVE VTRN-MONTO-TOTAL TO TBLC-SUMA      (TBLC-CONTADOR)
060500           MOVE 1                 TO TBLC-CUENTA    (TBLC-CONTADOR)
060600        END-IF
060700     END-IF.
060800 3200-ACUM-CATEGORIA-E. EXIT.
060900*
061000*--> COMPARA UNA SOLA OCURRENCIA (WKS-I) CONTRA LA CATEGORIA
061100 3210-BUSCA-CATEGORIA SECTION.
061200     IF TBLC-CATEGORIA (WKS-I) = VTRN-CATEGORIA
061300        MOVE 'S'   TO WKS-IND-ENCONTRADO
061400        MOVE WKS-I TO WKS-INDICE-ENCONTRADO
061500     END-IF.
061600 3210-BUSCA-CATEGORIA-E. EXIT.
061700*
061800*--> TABLA DE 200 CUPOS (AMPLIADA EN TKT106612); EL TOP 3 LO
061900*--> SACA 4100-ORDENA-VENDEDORES AL FINAL DEL PASE, NO AQUI
062000 3300-ACUM-VENDEDOR SECTION.
062100     MOVE 'N' TO WKS-IND-ENCONTRADO
062200     PERFORM 3310-BUSCA-VENDEDOR VARYING WKS-I FROM 1 BY 1
062300             UNTIL WKS-I > TBLV-CONTADOR OR SE-ENCONTRO
062400*--> VENDEDOR YA CONOCIDO: SE ACUMULA; EL TOP-N SE SACA
062500*--> DESPUES, ORDENANDO TODA LA TABLA (4100), NO AQUI
062600     IF SE-ENCONTRO
062700        ADD VTRN-MONTO-TOTAL TO TBLV-MONTO (WKS-INDICE-ENCONTRADO)
062800     ELSE
062900        IF TBLV-CONTADOR < 200
063000           ADD 1 TO TBLV-CONTADOR
063100           MOVE VTRN-VENDEDOR    TO TBLV-VENDEDOR (TBLV-CONTADOR)
063200           MOVE VTRN-MONTO-TOTAL TO TBLV-MONTO    (TBLV-CONTADOR)
063300        END-IF
063400     END-IF.
063500 3300-ACUM-VENDEDOR-E. EXIT.
063600*
063700*--> COMPARA UNA SOLA OCURRENCIA (WKS-I) CONTRA EL VENDEDOR
063800 3310-BUSCA-VENDEDOR SECTION.
063900     IF TBLV-VENDEDOR (WKS-I) = VTRN-VENDEDOR
064000        MOVE 'S'   TO WKS-IND-ENCONTRADO
064100        MOVE WKS-I TO WKS-INDICE-ENCONTRADO
064200     END-IF.
064300 3310-BUSCA-VENDEDOR-E. EXIT.
064400*
064500*--> CLAVE DE BUSQUEDA ES VTRN-FV-ANOMES-6 (ANIO+MES, 6 POS),
064600*--> NO LA FECHA COMPLETA - ASI SE AGRUPA TODO EL MES JUNTO
064700 3400-ACUM-MES SECTION.
064800     MOVE 'N' TO WKS-IND-ENCONTRADO
064900     PERFORM 3410-BUSCA-MES VARYING WKS-I FROM 1 BY 1
065000             UNTIL WKS-I > TBLM-CONTADOR OR SE-ENCONTRO
065100*--> ANIO-MES YA CONOCIDO: SE ACUMULA; 4200 ORDENA TODA LA
065200*--> TABLA AL FINAL DEL PASE PARA LA SECCION DE TENDENCIA
065300     IF SE-ENCONTRO
065400        ADD VTRN-MONTO-TOTAL TO TBLM-MONTO (WKS-INDICE-ENCONTRADO)
065500     ELSE
065600        IF TBLM-CONTADOR < 120
065700           ADD 1 TO TBLM-CONTADOR
065800           MOVE VTRN-FV-ANOMES-6 TO TBLM-ANOMES (TBLM-CONTADOR)
065900           MOVE VTRN-MONTO-TOTAL TO TBLM-MONTO  (TBLM-CONTADOR)
066000        END-IF
066100     END-IF.
066200 3400-ACUM-MES-E. EXIT.
066300*
066400*--> COMPARA UNA SOLA OCURRENCIA (WKS-I) CONTRA EL ANIO-MES
066500 3410-BUSCA-MES SECTION.
066600     IF TBLM-ANOMES (WKS-I) = VTRN-FV-ANOMES-6
066700        MOVE 'S'   TO WKS-IND-ENCONTRADO
066800        MOVE WKS-I TO WKS-INDICE-ENCONTRADO
066900     END-IF.
067000 3410-BUSCA-MES-E. EXIT.
067100*
067200*--> PASE ADICIONAL, TKT106840. NO LO USA EL REPORTE ORIGINAL,
067300*--> QUEDA DISPONIBLE PARA 5700-REPORTA-REGCAT
067400 3500-ACUM-REGCAT SECTION.
067500     MOVE 'N' TO WKS-IND-ENCONTRADO
067600     PERFORM 3510-BUSCA-REGCAT-REGION VARYING WKS-RC-I FROM 1
067700             BY 1 UNTIL WKS-RC-I > TBLRC-CONTADOR-REGION
067800             OR SE-ENCONTRO
067900     IF SE-ENCONTRO
068000        MOVE WKS-INDICE-ENCONTRADO TO WKS-RC-I
068100     ELSE
068200        IF TBLRC-CONTADOR-REGION < 50
068300           ADD 1 TO TBLRC-CONTADOR-REGION
068400           MOVE VTRN-REGION TO TBLRC-REGION
068500                                (TBLRC-CONTADOR-REGION)
068600           MOVE ZERO TO TBLRC-CONTADOR-CATEG
068700                         (TBLRC-CONTADOR-REGION)
068800           MOVE TBLRC-CONTADOR-REGION TO WKS-RC-I
068900        END-IF
069000     END-IF
069100     MOVE 'N' TO WKS-IND-ENCONTRADO-2
069200     PERFORM 3520-BUSCA-REGCAT-CATEG VARYING WKS-RC-J FROM 1
069300             BY 1 UNTIL WKS-RC-J > TBLRC-CONTADOR-CATEG (WKS-RC-I)
069400             OR SE-ENCONTRO-2
069500     IF SE-ENCONTRO-2
069600        ADD VTRN-MONTO-TOTAL
069700            TO TBLRC-MONTO (WKS-RC-I WKS-INDICE-ENCONTRADO-2)
069800     ELSE
069900        IF TBLRC-CONTADOR-CATEG (WKS-RC-I) < 30
070000           ADD 1 TO TBLRC-CONTADOR-CATEG (WKS-RC-I)
070100           MOVE VTRN-CATEGORIA TO TBLRC-CATEGORIA
070200                (WKS-RC-I TBLRC-CONTADOR-CATEG (WKS-RC-I))
070300           MOVE VTRN-MONTO-TOTAL TO TBLRC-MONTO
070400                (WKS-RC-I TBLRC-CONTADOR-CATEG (WKS-RC-I))
070500        END-IF
070600     END-IF.
070700 3500-ACUM-REGCAT-E. EXIT.
070800*
070900 3510-BUSCA-REGCAT-REGION SECTION.
071000     IF TBLRC-REGION (WKS-RC-I) = VTRN-REGION
071100        MOVE 'S'      TO WKS-IND-ENCONTRADO
071200        MOVE WKS-RC-I TO WKS-INDICE-ENCONTRADO
071300     END-IF.
071400 3510-BUSCA-REGCAT-REGION-E. EXIT.
071500*
071600 3520-BUSCA-REGCAT-CATEG SECTION.
071700     IF TBLRC-CATEGORIA (WKS-RC-I WKS-RC-J) = VTRN-CATEGORIA
071800        MOVE 'S'      TO WKS-IND-ENCONTRADO-2
071900        MOVE WKS-RC-J TO WKS-INDICE-ENCONTRADO-2
072000     END-IF.
072100 3520-BUSCA-REGCAT-CATEG-E. EXIT.
072200*
072300*--> RES-VENTA-MAX/MIN SE INICIALIZAN CON EL PRIMER RENGLON
072400*--> VALIDO DEL LOTE (ES-PRIMER-REGISTRO), NO CON CERO, PARA
072500*--> QUE UN LOTE CON PURA VENTA NEGATIVA NO DE UN MINIMO FALSO
072600 3600-ACUM-RESUMEN SECTION.
072700     ADD 1                TO RES-TOTAL-REGISTROS
072800     ADD VTRN-MONTO-TOTAL TO RES-INGRESO-TOTAL
072900     IF ES-PRIMER-REGISTRO
073000        MOVE VTRN-MONTO-TOTAL TO RES-VENTA-MAX RES-VENTA-MIN
073100        MOVE 'N' TO WKS-IND-PRIMER-REGISTRO
073200     ELSE
073300        IF VTRN-MONTO-TOTAL > RES-VENTA-MAX
073400           MOVE VTRN-MONTO-TOTAL TO RES-VENTA-MAX
073500        END-IF
073600        IF VTRN-MONTO-TOTAL < RES-VENTA-MIN
073700           MOVE VTRN-MONTO-TOTAL TO RES-VENTA-MIN
073800        END-IF
073900     END-IF.
074000 3600-ACUM-RESUMEN-E. EXIT.
074100*
074200*--> RANGO DE FECHAS INCLUSIVO, LIMITES EN WKS-RANGO-FECHAS
074300 3700-ACUM-RANGO SECTION.
074400     IF VTRN-FECHA-VTA >= WKS-FECHA-INICIO-RANGO
074500        AND VTRN-FECHA-VTA <= WKS-FECHA-FIN-RANGO
074600        ADD 1 TO WKS-CONTADOR-RANGO
074700     END-IF.
074800 3700-ACUM-RANGO-E. EXIT.
074900*
075000*--> RECORRE TODA TBLC-OCURRENCIA DESPUES DE CERRADO EL ARCHIVO
075100*--> DE ENTRADA, UNA SOLA VEZ (NO EN CADA RENGLON LEIDO)
075200 3800-CALCULA-PROMEDIOS-CATEGORIA SECTION.
075300     PERFORM 3810-CALCULA-UN-PROMEDIO VARYING WKS-I FROM 1 BY 1
075400             UNTIL WKS-I > TBLC-CONTADOR.
075500 3800-CALCULA-PROMEDIOS-CATEGORIA-E. EXIT.
075600*
075700 3810-CALCULA-UN-PROMEDIO SECTION.
075800     COMPUTE TBLC-PROMEDIO (WKS-I) ROUNDED =
075900             TBLC-SUMA (WKS-I) / TBLC-CUENTA (WKS-I).
076000 3810-CALCULA-UN-PROMEDIO-E. EXIT.
076100*
076200*--> TKT109004: SI NO HUBO REGISTROS VALIDOS, EL PROMEDIO Y LOS
076300*--> EXTREMOS QUEDAN EN CERO (NO HAY DIVISION)
076400 3900-CALCULA-PROMEDIO-GENERAL SECTION.
076500     IF RES-TOTAL-REGISTROS = ZERO
076600        MOVE ZERO TO RES-VENTA-PROM RES-VENTA-MAX RES-VENTA-MIN
076700     ELSE
076800        COMPUTE RES-VENTA-PROM ROUNDED =
076900                RES-INGRESO-TOTAL / RES-TOTAL-REGISTROS
077000     END-IF.
077100 3900-CALCULA-PROMEDIO-GENERAL-E. EXIT.
077200*
077300*--> ORDEN DESCENDENTE POR MONTO, BURBUJA ESTABLE (NO SE
077400*--> INTERCAMBIA EN EMPATE - CONSERVA EL ORDEN DE LLEGADA).
077500*--> ES BURBUJA CLASICA DE N-1 PASES; EL DEPTO NO PIDIO UN
077600*--> ALGORITMO RAPIDO Y TBLV-CONTADOR ES UNA TABLA CHICA
077700 4100-ORDENA-VENDEDORES SECTION.
077800     PERFORM 4110-PASE-VENDEDOR VARYING WKS-I FROM 1 BY 1
077900             UNTIL WKS-I >= TBLV-CONTADOR.
078000 4100-ORDENA-VENDEDORES-E. EXIT.
078100*
078200*--> UN PASE COMPLETO DE LA BURBUJA, HASTA (CONTADOR - WKS-I)
078300 4110-PASE-VENDEDOR SECTION.
078400     PERFORM 4120-COMPARA-VENDEDOR VARYING WKS-J FROM 1 BY 1
078500             UNTIL WKS-J > (TBLV-CONTADOR - WKS-I).
078600 4110-PASE-VENDEDOR-E. EXIT.
078700*
078800*--> INTERCAMBIA LA OCURRENCIA COMPLETA (VENDEDOR + MONTO) VIA
078900*--> WKS-VENDEDOR-TEMP CUANDO EL DE LA DERECHA ES MAYOR - ASI
079000*--> QUEDA ESTABLE Y EL TOP 3 LO TOMA 5300 DIRECTO DE LA TABLA
079100 4120-COMPARA-VENDEDOR SECTION.
079200     IF TBLV-MONTO (WKS-J) < TBLV-MONTO (WKS-J + 1)
079300        MOVE TBLV-OCURRENCIA (WKS-J)     TO WKS-VENDEDOR-TEMP
079400        MOVE TBLV-OCURRENCIA (WKS-J + 1) TO TBLV-OCURRENCIA (WKS-J)
079500        MOVE WKS-VENDEDOR-TEMP           TO
079600             TBLV-OCURRENCIA (WKS-J + 1)
079700     END-IF.
079800 4120-COMPARA-VENDEDOR-E. EXIT.
079900*
080000*--> ORDEN ASCENDENTE POR ANIO-MES, MISMA TECNICA DE BURBUJA,
080100*--> PARA QUE LA SECCION DE TENDENCIA SALGA EN ORDEN CRONOLOGICO
080200 4200-ORDENA-MESES SECTION.
080300     PERFORM 4210-PASE-MES VARYING WKS-I FROM 1 BY 1
080400             UNTIL WKS-I >= TBLM-CONTADOR.
080500 4200-ORDENA-MESES-E. EXIT.
080600*
080700*--> UN PASE COMPLETO DE LA BURBUJA DE MESES
080800 4210-PASE-MES SECTION.
080900     PERFORM 4220-COMPARA-MES VARYING WKS-J FROM 1 BY 1
081000             UNTIL WKS-J > (TBLM-CONTADOR - WKS-I).
081100 4210-PASE-MES-E. EXIT.
081200*
081300*--> INTERCAMBIA LA OCURRENCIA COMPLETA (ANOMES + MONTO) VIA
081400*--> WKS-MES-TEMP CUANDO EL DE LA IZQUIERDA ES MAS RECIENTE
081500 4220-COMPARA-MES SECTION.
081600     IF TBLM-ANOMES (WKS-J) > TBLM-ANOMES (WKS-J + 1)
081700        MOVE TBLM-OCURRENCIA (WKS-J)     TO WKS-MES-TEMP
081800        MOVE TBLM-OCURRENCIA (WKS-J + 1) TO TBLM-OCURRENCIA (WKS-J)
081900        MOVE WKS-MES-TEMP                TO
082000             TBLM-OCURRENCIA (WKS-J + 1)
082100     END-IF.
082200 4220-COMPARA-MES-E. EXIT.
082300*
082400*--> UNIDAD 3 (SALIDA): IMPRIME LAS SEIS SECCIONES DEL REPORTE
082500*--> EN EL ORDEN FIJO QUE PIDE EL DEPTO, MAS EL PASE ADICIONAL
082600*--> DE REGION X CATEGORIA (TKT106840) AL FINAL
082700 5000-IMPRIME-REPORTES SECTION.
082800*--> CADA PARRAFO 51XX/52XX/.../57XX DEJA UN RENGLON EN BLANCO
082900*--> AL CERRAR SU SECCION, PARA SEPARAR VISUALMENTE EL REPORTE
083000     PERFORM 5100-REPORTA-REGION THRU 5100-REPORTA-REGION-E
083100     PERFORM 5200-REPORTA-CATEGORIA THRU 5200-REPORTA-CATEGORIA-E
083200     PERFORM 5300-REPORTA-VENDEDORES THRU
083300             5300-REPORTA-VENDEDORES-E
083400     PERFORM 5400-REPORTA-MESES THRU 5400-REPORTA-MESES-E
083500     PERFORM 5500-REPORTA-RANGO THRU 5500-REPORTA-RANGO-E
083600     PERFORM 5600-REPORTA-RESUMEN THRU 5600-REPORTA-RESUMEN-E
083700     PERFORM 5700-REPORTA-REGCAT THRU 5700-REPORTA-REGCAT-E.
083800 5000-IMPRIME-REPORTES-E. EXIT.
083900*
084000*--> SECCION 1: UN RENGLON POR REGION, EN EL ORDEN EN QUE SE
084100*--> FUE ENCONTRANDO CADA REGION (NO SE ORDENA ESTA TABLA)
084200 5100-REPORTA-REGION SECTION.
084300     MOVE SPACES TO REG-VTARPT
084400     MOVE 'TOTAL DE VENTAS POR REGION' TO ENC-TITULO
084500     WRITE REG-VTARPT
084600     PERFORM 5110-IMPRIME-UNA-REGION VARYING WKS-I FROM 1 BY 1
084700             UNTIL WKS-I > TBLR-CONTADOR
084800     MOVE SPACES TO REG-VTARPT
084900     WRITE REG-VTARPT.
085000 5100-REPORTA-REGION-E. EXIT.
085100*
085200*--> IMPRIME UNA SOLA OCURRENCIA DE TBLR-OCURRENCIA. LREG-MONTO
085300*--> EDITA CON COMAS Y DOS DECIMALES (VER LIN-REGION EN VTARPT01)
085400 5110-IMPRIME-UNA-REGION SECTION.
085500     MOVE SPACES TO REG-VTARPT
085600     MOVE TBLR-REGION (WKS-I) TO LREG-REGION
085700     MOVE TBLR-MONTO  (WKS-I) TO LREG-MONTO
085800     WRITE REG-VTARPT.
085900 5110-IMPRIME-UNA-REGION-E. EXIT.
086000*
086100*--> SECCION 2: PROMEDIO POR CATEGORIA, YA CALCULADO POR
086200*--> 3800-CALCULA-PROMEDIOS-CATEGORIA ANTES DE ENTRAR AQUI
086300 5200-REPORTA-CATEGORIA SECTION.
086400     MOVE SPACES TO REG-VTARPT
086500     MOVE 'PROMEDIO DE VENTA POR CATEGORIA' TO ENC-TITULO
086600     WRITE REG-VTARPT
086700     PERFORM 5210-IMPRIME-UNA-CATEGORIA VARYING WKS-I FROM 1
086800             BY 1 UNTIL WKS-I > TBLC-CONTADOR
086900     MOVE SPACES TO REG-VTARPT
087000     WRITE REG-VTARPT.
087100 5200-REPORTA-CATEGORIA-E. EXIT.
087200*
087300*--> IMPRIME UNA SOLA OCURRENCIA DE TBLC-OCURRENCIA. LCAT-PROMEDIO
087400*--> ES LA DIVISION YA HECHA EN 3810, NO SE RECALCULA AQUI
087500 5210-IMPRIME-UNA-CATEGORIA SECTION.
087600     MOVE SPACES TO REG-VTARPT
087700     MOVE TBLC-CATEGORIA (WKS-I) TO LCAT-CATEGORIA
087800     MOVE TBLC-PROMEDIO  (WKS-I) TO LCAT-PROMEDIO
087900     WRITE REG-VTARPT.
088000 5210-IMPRIME-UNA-CATEGORIA-E. EXIT.
088100*
088200*--> SECCION 3: SOLO LOS PRIMEROS WKS-TOP-N (3) DE LA TABLA YA
088300*--> ORDENADA POR 4100-ORDENA-VENDEDORES - NO TODA LA TABLA
088400 5300-REPORTA-VENDEDORES SECTION.
088500     MOVE SPACES TO REG-VTARPT
088600     MOVE 'TOP 3 VENDEDORES' TO ENC-TITULO
088700     WRITE REG-VTARPT
088800     PERFORM 5310-IMPRIME-UN-VENDEDOR VARYING WKS-I FROM 1 BY 1
088900             UNTIL WKS-I > TBLV-CONTADOR OR WKS-I > WKS-TOP-N
089000     MOVE SPACES TO REG-VTARPT
089100     WRITE REG-VTARPT.
089200 5300-REPORTA-VENDEDORES-E. EXIT.
089300*
089400*--> IMPRIME UNA SOLA OCURRENCIA DE TBLV-OCURRENCIA. EL PERFORM
089500*--> DE 5300 YA LA LIMITA AL TOP-N, AQUI SOLO SE IMPRIME LA FILA
089600 5310-IMPRIME-UN-VENDEDOR SECTION.
089700     MOVE SPACES TO REG-VTARPT
089800     MOVE TBLV-VENDEDOR (WKS-I) TO LVEN-VENDEDOR
089900     MOVE TBLV-MONTO    (WKS-I) TO LVEN-MONTO
090000     WRITE REG-VTARPT.
090100 5310-IMPRIME-UN-VENDEDOR-E. EXIT.
090200*
090300*--> SECCION 4: TODA LA TABLA DE MESES, YA ORDENADA POR
090400*--> 4200-ORDENA-MESES (ASCENDENTE)
090500 5400-REPORTA-MESES SECTION.
090600     MOVE SPACES TO REG-VTARPT
090700     MOVE 'TENDENCIA MENSUAL DE VENTAS' TO ENC-TITULO
090800     WRITE REG-VTARPT
090900     PERFORM 5410-IMPRIME-UN-MES VARYING WKS-I FROM 1 BY 1
091000             UNTIL WKS-I > TBLM-CONTADOR
091100     MOVE SPACES TO REG-VTARPT
091200     WRITE REG-VTARPT.
091300 5400-REPORTA-MESES-E. EXIT.
091400*
091500*--> IMPRIME UNA SOLA OCURRENCIA DE TBLM-OCURRENCIA
091600 5410-IMPRIME-UN-MES SECTION.
091700     MOVE SPACES TO REG-VTARPT
091800*--> ANIO Y MES SE MUEVEN POR SEPARADO PORQUE LMES-ANIO Y LMES-MES
091900*--> TIENEN EL GUION DE LIN-MES ENTRE LOS DOS (VER VTARPT01)
092000     MOVE TBLM-ANIO  (WKS-I) TO LMES-ANIO
092100     MOVE '-'                TO LMES-GUION
092200     MOVE TBLM-MES   (WKS-I) TO LMES-MES
092300     MOVE TBLM-MONTO (WKS-I) TO LMES-MONTO
092400     WRITE REG-VTARPT.
092500 5410-IMPRIME-UN-MES-E. EXIT.
092600*
092700*--> SECCION 5: UN SOLO RENGLON CON EL CONTEO ACUMULADO EN
092800*--> 3700-ACUM-RANGO, MAS LAS FECHAS LIMITE YA EDITADAS
092900 5500-REPORTA-RANGO SECTION.
093000*--> LAS FECHAS LIMITE SE ARMAN COMO LITERAL AAAA-MM-DD EN
093100*--> WORKING (WKS-FECHA-INICIO-EDIT/FIN-EDIT), NO SE EDITAN AQUI
093200     MOVE SPACES TO REG-VTARPT
093300     MOVE 'VENTAS ENTRE' TO LRAN-LITERAL
093400     MOVE WKS-FECHA-INICIO-EDIT TO LRAN-FECHA-INI-E
093500     MOVE ' Y '                 TO LRAN-LITERAL-2
093600     MOVE WKS-FECHA-FIN-EDIT    TO LRAN-FECHA-FIN-E
093700     MOVE ':  '                 TO LRAN-LITERAL-3
093800     MOVE WKS-CONTADOR-RANGO    TO LRAN-CONTEO
093900     WRITE REG-VTARPT
094000     MOVE SPACES TO REG-VTARPT
094100     WRITE REG-VTARPT.
094200 5500-REPORTA-RANGO-E. EXIT.
094300*
094400*--> SECCION 6: CINCO RENGLONES DE RESUMEN - TOTAL, INGRESO,
094500*--> MAXIMA, MINIMA Y PROMEDIO (EL PROMEDIO YA TRAE EL RESGUARDO
094600*--> DE DIVISION ENTRE CERO DE 3900-CALCULA-PROMEDIO-GENERAL)
094700 5600-REPORTA-RESUMEN SECTION.
094800     MOVE SPACES TO REG-VTARPT
094900     MOVE 'RESUMEN ESTADISTICO' TO ENC-TITULO
095000     WRITE REG-VTARPT
095100     MOVE SPACES TO REG-VTARPT
095200*--> UNICO RENGLON QUE USA LIN-RESUMEN-R (SIN DECIMALES); LOS
095300*--> DEMAS CUATRO USAN LIN-RESUMEN (CON DECIMALES, SON MONTOS)
095400     MOVE 'TOTAL DE REGISTROS:' TO LRES-LITERAL
095500     MOVE RES-TOTAL-REGISTROS   TO LRES-VALOR-ENTERO
095600     WRITE REG-VTARPT
095700     MOVE SPACES TO REG-VTARPT
095800     MOVE 'INGRESO TOTAL:'      TO LRES-LITERAL
095900     MOVE RES-INGRESO-TOTAL     TO LRES-VALOR
096000     WRITE REG-VTARPT
096100     MOVE SPACES TO REG-VTARPT
096200     MOVE 'VENTA MAXIMA:'       TO LRES-LITERAL
096300     MOVE RES-VENTA-MAX         TO LRES-VALOR
096400     WRITE REG-VTARPT
096500     MOVE SPACES TO REG-VTARPT
096600     MOVE 'VENTA MINIMA:'       TO LRES-LITERAL
096700     MOVE RES-VENTA-MIN         TO LRES-VALOR
096800     WRITE REG-VTARPT
096900     MOVE SPACES TO REG-VTARPT
097000     MOVE 'VENTA PROMEDIO:'     TO LRES-LITERAL
097100     MOVE RES-VENTA-PROM        TO LRES-VALOR
097200     WRITE REG-VTARPT
097300     MOVE SPACES TO REG-VTARPT
097400     WRITE REG-VTARPT.
097500 5600-REPORTA-RESUMEN-E. EXIT.
097600*
097700*--> SECCION 7 (PASE ADICIONAL TKT106840): RECORRE CADA REGION
097800*--> Y DENTRO DE ELLA CADA CATEGORIA; NO LA PIDE EL REPORTE
097900*--> PRINCIPAL PERO QUEDA DISPONIBLE EN VTARPT01
098000 5700-REPORTA-REGCAT SECTION.
098100     MOVE SPACES TO REG-VTARPT
098200     MOVE 'DESGLOSE DE VENTAS POR REGION Y CATEGORIA'
098300          TO ENC-TITULO
098400     WRITE REG-VTARPT
098500     PERFORM 5710-IMPRIME-REGION-RC VARYING WKS-RC-I FROM 1 BY 1
098600             UNTIL WKS-RC-I > TBLRC-CONTADOR-REGION
098700     MOVE SPACES TO REG-VTARPT
098800     WRITE REG-VTARPT.
098900 5700-REPORTA-REGCAT-E. EXIT.
099000*
099100*--> POR CADA REGION, RECORRE SUS CATEGORIAS (WKS-RC-J)
099200 5710-IMPRIME-REGION-RC SECTION.
099300     PERFORM 5720-IMPRIME-CATEG-RC VARYING WKS-RC-J FROM 1 BY 1
099400             UNTIL WKS-RC-J > TBLRC-CONTADOR-CATEG (WKS-RC-I).
099500 5710-IMPRIME-REGION-RC-E. EXIT.
099600*
099700*--> IMPRIME UNA SOLA COMBINACION REGION/CATEGORIA
099800 5720-IMPRIME-CATEG-RC SECTION.
099900     MOVE SPACES TO REG-VTARPT
100000     MOVE TBLRC-REGION    (WKS-RC-I)           TO LRC-REGION
100100     MOVE TBLRC-CATEGORIA (WKS-RC-I WKS-RC-J)  TO LRC-CATEGORIA
100200     MOVE TBLRC-MONTO     (WKS-RC-I WKS-RC-J)  TO LRC-MONTO
100300     WRITE REG-VTARPT.
100400 5720-IMPRIME-CATEG-RC-E. EXIT.
100500*
100600*--> DESPLIEGA ESTADISTICAS DEL PASE EN CONSOLA, AL ESTILO DE
100700*--> LOS DEMAS PROGRAMAS BATCH DEL DEPARTAMENTO
100800 8000-ESTADISTICAS SECTION.
100900     DISPLAY '------------------------------------------------'
101000             UPON CONSOLE
101100     DISPLAY 'VTAANL01 - RENGLONES LEIDOS    : '
101200             WKS-CONTADOR-LEIDOS UPON CONSOLE
101300     DISPLAY 'VTAANL01 - RENGLONES VALIDOS    : '
101400             WKS-CONTADOR-VALIDOS UPON CONSOLE
101500     DISPLAY 'VTAANL01 - RENGLONES RECHAZADOS : '
101600             WKS-CONTADOR-RECHAZADOS UPON CONSOLE
101700     DISPLAY '------------------------------------------------'
101800             UPON CONSOLE.
101900 8000-ESTADISTICAS-E. EXIT.
102000*
102100 9000-TERMINA SECTION.
102200     CLOSE VTAENT
102300     CLOSE VTARPT.
102400 9000-TERMINA-E. EXIT.
