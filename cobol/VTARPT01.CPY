000100******************************************************************
000200*          C O P Y   V T A R P T 0 1                             *
000300*          L A Y O U T   D E L   R E P O R T E   D E             *
000400*          A N A L I S I S   D E   V E N T A S                   *
000500******************************************************************
000600* APLICACION  : VENTAS / MERCADEO                                *
000700* PROGRAMA(S) : VTAANL01                                         *
000800* ARCHIVOS    : VTARPT (SALIDA, IMPRESION, LINE SEQUENTIAL)      *
000900* DESCRIPCION : UNA SOLA LINEA DE IMPRESION DE 132 POSICIONES,   *
001000*             : REDEFINIDA PARA CADA UNA DE LAS SEIS SECCIONES   *
001100*             : DEL REPORTE (REGION, CATEGORIA, VENDEDOR, MES,   *
001200*             : RANGO DE FECHAS Y RESUMEN ESTADISTICO).          *
001300* HISTORIAL   :                                                  *
001400*   1989-06-05 MLGO  VERSION INICIAL - 4 SECCIONES               * VTR0001
001500*   1991-02-18 MLGO  SE AGREGA SECCION DE RANGO DE FECHAS        * VTR0002
001600*   1991-02-20 MLGO  SE AGREGA SECCION DE RESUMEN ESTADISTICO    * VTR0003
001700*   1994-09-12 RHTZ  SE AGREGA LIN-REGCAT (DESGLOSE REGION X     * VTR0004
001800*                    CATEGORIA) PARA EL PASE ADICIONAL TKT106840 *
001900*   2000-01-06 RHTZ  CIERRE Y2K: ENCABEZADOS PROBADOS CONTRA     * VTR0005
002000*                    LOTE DE ENERO/2000 SIN NOVEDAD (TKT113305)  *
002100******************************************************************
002200 01 REG-VTARPT                      PIC X(132).
002300*----------------------------------------------------------------
002400*   LINEA GENERICA DE ENCABEZADO DE SECCION
002500*----------------------------------------------------------------
002600 01 LIN-ENCABEZADO REDEFINES REG-VTARPT.
002700    02 ENC-TITULO                   PIC X(60).
002800    02 FILLER                       PIC X(72).
002900*----------------------------------------------------------------
003000*   SECCION 1 - TOTAL DE VENTAS POR REGION
003100*----------------------------------------------------------------
003200 01 LIN-REGION REDEFINES REG-VTARPT.
003300    02 LREG-REGION                  PIC X(10).
003400    02 FILLER                       PIC X(04).
003500    02 LREG-MONTO                   PIC Z,ZZZ,ZZZ,ZZ9.99.
003600    02 FILLER                       PIC X(101).
003700*----------------------------------------------------------------
003800*   SECCION 2 - PROMEDIO DE VENTA POR CATEGORIA
003900*----------------------------------------------------------------
004000 01 LIN-CATEGORIA REDEFINES REG-VTARPT.
004100    02 LCAT-CATEGORIA               PIC X(15).
004200    02 FILLER                       PIC X(04).
004300    02 LCAT-PROMEDIO                PIC Z,ZZZ,ZZZ,ZZ9.99.
004400    02 FILLER                       PIC X(96).
004500*----------------------------------------------------------------
004600*   SECCION 3 - TOP N VENDEDORES
004700*----------------------------------------------------------------
004800 01 LIN-VENDEDOR REDEFINES REG-VTARPT.
004900    02 LVEN-VENDEDOR                PIC X(10).
005000    02 FILLER                       PIC X(04).
005100    02 LVEN-MONTO                   PIC Z,ZZZ,ZZZ,ZZ9.99.
005200    02 FILLER                       PIC X(101).
005300*----------------------------------------------------------------
005400*   SECCION 4 - TENDENCIA MENSUAL DE VENTAS
005500*----------------------------------------------------------------
005600 01 LIN-MES REDEFINES REG-VTARPT.
005700    02 LMES-ANIO                    PIC 9(04).
005800    02 LMES-GUION                   PIC X(01).
005900    02 LMES-MES                     PIC 9(02).
006000    02 FILLER                       PIC X(04).
006100    02 LMES-MONTO                   PIC Z,ZZZ,ZZZ,ZZ9.99.
006200    02 FILLER                       PIC X(104).
006300*----------------------------------------------------------------
006400*   SECCION 5 - CONTEO EN RANGO DE FECHAS
006500*----------------------------------------------------------------
006600 01 LIN-RANGO REDEFINES REG-VTARPT.
006700    02 LRAN-LITERAL                 PIC X(28).
006800    02 LRAN-FECHA-INI-E             PIC X(10).
006900    02 LRAN-LITERAL-2               PIC X(06).
007000    02 LRAN-FECHA-FIN-E             PIC X(10).
007100    02 LRAN-LITERAL-3               PIC X(03).
007200    02 LRAN-CONTEO                  PIC ZZZ,ZZ9.
007300    02 FILLER                       PIC X(68).
007400*----------------------------------------------------------------
007500*   SECCION 6 - RESUMEN ESTADISTICO
007600*----------------------------------------------------------------
007700 01 LIN-RESUMEN REDEFINES REG-VTARPT.
007800    02 LRES-LITERAL                 PIC X(20).
007900    02 LRES-VALOR                   PIC Z,ZZZ,ZZZ,ZZ9.99.
008000    02 FILLER                       PIC X(96).
008100 01 LIN-RESUMEN-R REDEFINES REG-VTARPT.
008200    02 FILLER                       PIC X(20).
008300    02 LRES-VALOR-ENTERO            PIC Z,ZZZ,ZZZ,ZZ9.
008400    02 FILLER                       PIC X(99).
008500*----------------------------------------------------------------
008600*   SECCION 7 - DESGLOSE DE VENTAS POR REGION Y CATEGORIA
008700*   (NO LA EMITE EL REPORTE PRINCIPAL - DISPONIBLE COMO PASE
008800*    ADICIONAL, VER 5700-REPORTA-REGCAT EN VTAANL01)
008900*----------------------------------------------------------------
009000 01 LIN-REGCAT REDEFINES REG-VTARPT.
009100    02 LRC-REGION                   PIC X(10).
009200    02 FILLER                       PIC X(02).
009300    02 LRC-CATEGORIA                PIC X(15).
009400    02 FILLER                       PIC X(02).
009500    02 LRC-MONTO                    PIC Z,ZZZ,ZZZ,ZZ9.99.
009600    02 FILLER                       PIC X(87).
