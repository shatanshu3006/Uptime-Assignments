000100******************************************************************
000200* FECHA       : 05/06/1989                                       *
000300* PROGRAMADOR : MARTA LUCIA GIRON OSORIO (MLGO)                  *
000400* APLICACION  : VENTAS / MERCADEO                                *
000500* PROGRAMA    : VTAFCH01                                         *
000600* TIPO        : BATCH (SUBPROGRAMA)                              *
000700* DESCRIPCION : VALIDA QUE UNA FECHA AAAAMMDD SEA UNA FECHA DE   *
000800*             : CALENDARIO REAL (MES 01-12, DIA SEGUN EL MES Y   *
000900*             : BISIESTO). LO LLAMA VTAANL01 AL VALIDAR CADA     *
001000*             : RENGLON DEL ARCHIVO DE VENTAS.                   *
001100* ARCHIVOS    : NO APLICA                                        *
001200* PROGRAMA(S) : NO APLICA (LLAMADO POR VTAANL01)                 *
001300* ACCION (ES) : V=VALIDAR                                        *
001400* INSTALADO   : 12/06/1989                                       *
001500* BPM/RATIONAL: 100417                                           *
001600* NOMBRE      : ANALISIS DE VENTAS POR REGION                    *
001700******************************************************************
001800*               H I S T O R I A L   D E   C A M B I O S          *
001900******************************************************************
002000* 1989-06-05 MLGO TKT100417 VERSION INICIAL                      * VTF0001
002100* 1989-06-12 MLGO TKT100417 PRUEBAS DE BISIESTO CONTRA TABLA DE  * VTF0001
002200*                           FEBRERO DEL AREA DE VENTAS           *
002300* 1990-01-09 MLGO TKT100519 SE RECHAZA ANIO FUERA DE 1900-2079   * VTF0002
002400* 1993-04-02 RHTZ TKT104890 CORRECCION: FEBRERO 00 BISIESTO      * VTF0003
002500*                           MAL CALCULADO CUANDO ANIO MULTIPLO   *
002600*                           DE 100 Y NO DE 400 (VER CENTURIA)    *
002700* 1994-08-30 RHTZ TKT106612 ESTANDARIZACION DE NOMBRES WKS-FE-*  * VTF0004
002800* 1996-03-15 RHTZ TKT109004 LIMPIEZA DE COMENTARIOS OBSOLETOS    * VTF0005
002900* 1998-11-19 RHTZ TKT112230 AMPLIACION DE VENTANA DE SIGLO PARA  * VTF0006
003000*                           EL CAMBIO DE MILENIO (Y2K). VER LA   *
003100*                           REDEFINICION WKS-FECHA-SIGLO         *
003200* 1999-02-08 RHTZ TKT112230 PRUEBAS DE REGRESION CONTRA FECHAS   * VTF0006
003300*                           29/02/2000 Y 01/01/2000 - OK         *
003400* 2000-01-06 RHTZ TKT113305 CIERRE Y2K CONFIRMADO SIN NOVEDAD.   * VTF0007
003500*                           SE RENOMBRA LINKAGE A VTF- (ANTES LK-)*
003600*                           PARA SEGUIR EL ESTANDAR DEL DEPTO     *
003700* 2008-06-05 JPRM TKT116850 SE QUITA EL RECHAZO POR VENTANA DE   * VTF0008
003800*                           ANIO 1900-2079 (VER TKT100519). EL    *
003900*                           AREA DE VENTAS YA NO RESTRINGE POR    *
004000*                           ANIO, SOLO EXIGE FECHA DE CALENDARIO  *
004100*                           VALIDA; SE DEJA SOLO VALIDACION DE    *
004200*                           QUE EL ANIO SEA NUMERICO DE 4 CIFRAS  *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.                     VTAFCH01.
004600 AUTHOR.                         MARTA LUCIA GIRON OSORIO.
004700 INSTALLATION.                   DEPARTAMENTO DE VENTAS.
004800 DATE-WRITTEN.                   05/06/1989.
004900 DATE-COMPILED.
005000 SECURITY.                       USO INTERNO - DEPTO VENTAS.
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700******************************************************************
005800*              T A B L A   D E   D I A S   P O R   M E S         *
005900******************************************************************
006000 01  TABLA-DIAS-MES.
006100     02 FILLER             PIC X(24) VALUE '312831303130313130313031'.
006200 01  TABLA-DIAS-MES-R REDEFINES TABLA-DIAS-MES.
006300     02 DIAS-EN-MES        PIC 99 OCCURS 12 TIMES.
006400******************************************************************
006500*              A R E A   D E   T R A B A J O   D E   F E C H A   *
006600******************************************************************
006700 01  WKS-FECHA-ENTRADA            PIC 9(08).
006800 01  WKS-FECHA-ENTRADA-R REDEFINES WKS-FECHA-ENTRADA.
006900     02 WKS-FE-ANIO               PIC 9(04).
007000     02 WKS-FE-MES                PIC 9(02).
007100     02 WKS-FE-DIA                PIC 9(02).
007200 01  WKS-FECHA-SIGLO REDEFINES WKS-FECHA-ENTRADA.
007300*--> VENTANA DE PIVOTE DE SIGLO (TKT112230, PARCHE Y2K)
007400     02 WKS-FE-SIGLO              PIC 99.
007500     02 WKS-FE-ANIO-CORTO         PIC 99.
007600     02 FILLER                    PIC 9(04).
007700 01  WKS-BANDERAS.
007800     02 WKS-IND-BISIESTO          PIC 9(01) COMP VALUE ZERO.
007900         88 ANIO-BISIESTO                   VALUE 1.
008000     02 WKS-RESIDUO-4             PIC 9(02) COMP VALUE ZERO.
008100     02 WKS-RESIDUO-100           PIC 9(02) COMP VALUE ZERO.
008200     02 WKS-RESIDUO-400           PIC 9(03) COMP VALUE ZERO.
008300     02 WKS-DIAS-MES-ACTUAL       PIC 9(02) COMP VALUE ZERO.
008400******************************************************************
008500 LINKAGE SECTION.
008600 01  VTF-FECHA-AAAAMMDD            PIC 9(08).
008700 01  VTF-IND-FECHA-VALIDA          PIC X(01).
008800     88 VTF-FECHA-ES-VALIDA                  VALUE 'S'.
008900     88 VTF-FECHA-NO-VALIDA                  VALUE 'N'.
009000******************************************************************
009100 PROCEDURE DIVISION USING VTF-FECHA-AAAAMMDD VTF-IND-FECHA-VALIDA.
009200******************************************************************
009300 000-MAIN SECTION.
009400     MOVE 'N'                    TO VTF-IND-FECHA-VALIDA
009500     MOVE VTF-FECHA-AAAAMMDD      TO WKS-FECHA-ENTRADA
009600     PERFORM 100-VALIDA-ANIO
009700     IF VTF-FECHA-NO-VALIDA
009800        GO TO 000-MAIN-E
009900     END-IF
010000     PERFORM 200-VALIDA-MES
010100     IF VTF-FECHA-NO-VALIDA
010200        GO TO 000-MAIN-E
010300     END-IF
010400     PERFORM 300-DETERMINA-BISIESTO
010500     PERFORM 400-VALIDA-DIA.
010600 000-MAIN-E. EXIT PROGRAM.
010700*
010800*--> TKT116850: YA NO SE RESTRINGE POR VENTANA DE ANIO (ANTES
010900*--> 1900-2079, TKT100519); SOLO SE EXIGE QUE SEA NUMERICO
011000 100-VALIDA-ANIO SECTION.
011100     IF WKS-FE-ANIO IS NOT NUMERIC
011200        MOVE 'N'                 TO VTF-IND-FECHA-VALIDA
011300     ELSE
011400        MOVE 'S'                 TO VTF-IND-FECHA-VALIDA
011500     END-IF.
011600 100-VALIDA-ANIO-E. EXIT.
011700*
011800 200-VALIDA-MES SECTION.
011900     IF WKS-FE-MES IS NOT NUMERIC
012000        OR WKS-FE-MES < 1
012100        OR WKS-FE-MES > 12
012200        MOVE 'N'                 TO VTF-IND-FECHA-VALIDA
012300     ELSE
012400        MOVE 'S'                 TO VTF-IND-FECHA-VALIDA
012500     END-IF.
012600 200-VALIDA-MES-E. EXIT.
012700*
012800*--> CORRECCION TKT104890: BISIESTO SI DIVISIBLE ENTRE 4, Y NO
012900*--> DIVISIBLE ENTRE 100, SALVO QUE TAMBIEN SEA DIVISIBLE 400
013000 300-DETERMINA-BISIESTO SECTION.
013100     MOVE ZERO                   TO WKS-IND-BISIESTO
013200     DIVIDE WKS-FE-ANIO BY 4   GIVING WKS-RESIDUO-4
013300                               REMAINDER WKS-RESIDUO-4
013400     DIVIDE WKS-FE-ANIO BY 100 GIVING WKS-RESIDUO-100
013500                               REMAINDER WKS-RESIDUO-100
013600     DIVIDE WKS-FE-ANIO BY 400 GIVING WKS-RESIDUO-400
013700                               REMAINDER WKS-RESIDUO-400
013800     IF WKS-RESIDUO-4 = ZERO AND WKS-RESIDUO-100 NOT = ZERO
013900        MOVE 1                   TO WKS-IND-BISIESTO
014000     END-IF
014100     IF WKS-RESIDUO-400 = ZERO
014200        MOVE 1                   TO WKS-IND-BISIESTO
014300     END-IF.
014400 300-DETERMINA-BISIESTO-E. EXIT.
014500*
014600 400-VALIDA-DIA SECTION.
014700     MOVE DIAS-EN-MES (WKS-FE-MES) TO WKS-DIAS-MES-ACTUAL
014800     IF WKS-FE-MES = 2 AND ANIO-BISIESTO
014900        MOVE 29                  TO WKS-DIAS-MES-ACTUAL
015000     END-IF
015100     IF WKS-FE-DIA IS NOT NUMERIC
015200        OR WKS-FE-DIA < 1
015300        OR WKS-FE-DIA > WKS-DIAS-MES-ACTUAL
015400        MOVE 'N'                 TO VTF-IND-FECHA-VALIDA
015500     ELSE
015600        MOVE 'S'                 TO VTF-IND-FECHA-VALIDA
015700     END-IF.
015800 400-VALIDA-DIA-E. EXIT.
