000100******************************************************************
000200*          C O P Y   V T A T R N 0 1                             *
000300*          M A E S T R O   D E   T R A N S A C C I O N   D E     *
000400*          V E N T A   Y   T A B L A S   A C U M U L A D O R A S *
000500******************************************************************
000600* APLICACION  : VENTAS / MERCADEO                                *
000700* PROGRAMA(S) : VTAANL01                                         *
000800* DESCRIPCION : LAYOUT DE LA TRANSACCION DE VENTA YA VALIDADA Y  *
000900*             : DE LAS TABLAS DE TOTALES QUE ALIMENTAN EL        *
001000*             : REPORTE DE ANALISIS DE VENTAS (REGION, CATEGORIA,*
001100*             : VENDEDOR, MES Y RESUMEN GENERAL).                *
001200* HISTORIAL   :                                                  *
001300*   1989-06-05 MLGO  VERSION INICIAL, CARGA DESDE CINTA SYSIPT   * VTT0001
001400*   1991-02-11 MLGO  SE AGREGA TABLA DE DESGLOSE REGION/CATEGORIA* VTT0002
001500*   1994-08-30 RHTZ  SE AMPLIA TBL-VENDEDOR DE 100 A 200 CUPOS   * VTT0003
001600*   1998-11-19 RHTZ  REVISION DE SIGLO PARA ANIO DE 4 POSICIONES * VTT0004
001700*                    (VER VTAFCH01 PARA LA VENTANA DE PIVOTE)    *
001800*   2000-01-06 RHTZ  CIERRE Y2K: LAYOUT PROBADO CONTRA LOTE DE   * VTT0005
001900*                    ENERO/2000 SIN NOVEDAD (TKT113305)          *
002000******************************************************************
002100*----------------------------------------------------------------
002200*   REGISTRO DE TRANSACCION DE VENTA, YA VALIDADO
002300*----------------------------------------------------------------
002400 01 REG-VTATRN.
002500    02 VTRN-ID                      PIC X(10).
002600    02 VTRN-FECHA-VTA                PIC 9(08).
002700    02 VTRN-FECHA-VTA-R REDEFINES VTRN-FECHA-VTA.
002800       03 VTRN-FV-ANIO               PIC 9(04).
002900       03 VTRN-FV-MES                PIC 9(02).
003000       03 VTRN-FV-DIA                PIC 9(02).
003100    02 VTRN-FV-ANOMES REDEFINES VTRN-FECHA-VTA-R.
003200* SOLAPA ANIO+MES (6 POS) SOBRE LOS PRIMEROS 6 BYTES DE LA FECHA
003300       03 VTRN-FV-ANOMES-6            PIC 9(06).
003400       03 FILLER                     PIC 9(02).
003500    02 VTRN-REGION                   PIC X(10).
003600    02 VTRN-VENDEDOR                 PIC X(15).
003700    02 VTRN-CATEGORIA                PIC X(15).
003800    02 VTRN-CANTIDAD                 PIC S9(05).
003900    02 VTRN-PRECIO-UNIT              PIC S9(07)V9(02).
004000    02 VTRN-MONTO-TOTAL              PIC S9(09)V9(02).
004100    02 VTRN-IND-VALIDO               PIC X(01).
004200       88 VTRN-REG-VALIDO                     VALUE 'S'.
004300       88 VTRN-REG-INVALIDO                   VALUE 'N'.
004400    02 FILLER                        PIC X(14).
004500*----------------------------------------------------------------
004600*   TABLA DE TOTALES POR REGION
004700*----------------------------------------------------------------
004800 01 TBL-REGION-TOTALES.
004900    02 TBLR-CONTADOR                PIC S9(03) COMP VALUE ZERO.
005000    02 TBLR-OCURRENCIA OCCURS 50 TIMES
005100                        INDEXED BY IX-REGION.
005200       03 TBLR-REGION                PIC X(10).
005300       03 TBLR-MONTO                 PIC S9(09)V9(02).
005400       03 FILLER                     PIC X(05).
005500*----------------------------------------------------------------
005600*   TABLA DE PROMEDIO POR CATEGORIA
005700*----------------------------------------------------------------
005800 01 TBL-CATEGORIA-PROMEDIOS.
005900    02 TBLC-CONTADOR                PIC S9(03) COMP VALUE ZERO.
006000    02 TBLC-OCURRENCIA OCCURS 30 TIMES
006100                        INDEXED BY IX-CATEGORIA.
006200       03 TBLC-CATEGORIA             PIC X(15).
006300       03 TBLC-SUMA                  PIC S9(09)V9(02).
006400       03 TBLC-CUENTA                PIC S9(07).
006500       03 TBLC-PROMEDIO              PIC S9(09)V9(02).
006600       03 FILLER                     PIC X(05).
006700*----------------------------------------------------------------
006800*   TABLA DE TOTALES POR VENDEDOR
006900*----------------------------------------------------------------
007000 01 TBL-VENDEDOR-TOTALES.
007100    02 TBLV-CONTADOR                PIC S9(03) COMP VALUE ZERO.
007200    02 TBLV-OCURRENCIA OCCURS 200 TIMES
007300                        INDEXED BY IX-VENDEDOR.
007400       03 TBLV-VENDEDOR              PIC X(15).
007500       03 TBLV-MONTO                 PIC S9(09)V9(02).
007600       03 FILLER                     PIC X(05).
007700*----------------------------------------------------------------
007800*   TABLA DE TOTALES POR ANIO-MES
007900*----------------------------------------------------------------
008000 01 TBL-MES-TOTALES.
008100    02 TBLM-CONTADOR                PIC S9(03) COMP VALUE ZERO.
008200    02 TBLM-OCURRENCIA OCCURS 120 TIMES
008300                        INDEXED BY IX-MES.
008400       03 TBLM-ANOMES                PIC 9(06).
008500       03 TBLM-ANOMES-R REDEFINES TBLM-ANOMES.
008600          04 TBLM-ANIO               PIC 9(04).
008700          04 TBLM-MES                PIC 9(02).
008800       03 TBLM-MONTO                 PIC S9(09)V9(02).
008900       03 FILLER                     PIC X(05).
009000*----------------------------------------------------------------
009100*   TABLA DE DESGLOSE DE VENTAS POR REGION Y CATEGORIA
009200*----------------------------------------------------------------
009300 01 TBL-REGCAT-TOTALES.
009400    02 TBLRC-CONTADOR-REGION        PIC S9(03) COMP VALUE ZERO.
009500    02 TBLRC-REGION-OC OCCURS 50 TIMES
009600                        INDEXED BY IX-RXC-REGION.
009700       03 TBLRC-REGION               PIC X(10).
009800       03 TBLRC-CONTADOR-CATEG      PIC S9(03) COMP VALUE ZERO.
009900       03 TBLRC-CATEG-OC OCCURS 30 TIMES
010000                          INDEXED BY IX-RXC-CATEG.
010100          04 TBLRC-CATEGORIA         PIC X(15).
010200          04 TBLRC-MONTO             PIC S9(09)V9(02).
010300          04 FILLER                  PIC X(05).
010400       03 FILLER                     PIC X(05).
010500*----------------------------------------------------------------
010600*   RESUMEN ESTADISTICO GENERAL
010700*----------------------------------------------------------------
010800 01 WKS-RESUMEN-STATS.
010900    02 RES-TOTAL-REGISTROS          PIC S9(07).
011000    02 RES-INGRESO-TOTAL             PIC S9(11)V9(02).
011100    02 RES-VENTA-MAX                 PIC S9(09)V9(02).
011200    02 RES-VENTA-MIN                 PIC S9(09)V9(02).
011300    02 RES-VENTA-PROM                PIC S9(09)V9(02).
011400    02 FILLER                        PIC X(10).
